000100******************************************************************
000200* PROGRAM :  RWD2000
000300*            SUBROUTINE FOR THE ENTERPRISE COBOL COMPILER
000400*
000500* AUTHOR  :  R. MCKENNA
000600*            RETAIL SYSTEMS - CARD SERVICES
000700*
000800* CALLED BY PROGRAM RWD1000 - ONE CALL PER CUSTOMER ON CUSTMAST.
000900*
001000* SUBROUTINE TO BUILD THE MONTHLY REWARD-POINT SUMMARY FOR ONE
001100* CUSTOMER FROM THE TRANSACTION TABLE RWD1000 LOADED INTO
001200* WORKING-STORAGE (TRANFILE HAS NO INDEX ON TXN-CUST-ID, SO THE
001300* CUSTOMER'S TRANSACTIONS ARE FOUND BY TABLE LOOKUP, NOT BY A
001400* PHYSICAL READ KEY). POINTS PER TRANSACTION WERE ALREADY
001500* CALCULATED BY RWD1000 WHEN THE TABLE WAS LOADED - THIS
001600* SUBROUTINE ONLY GROUPS THEM BY CALENDAR YEAR/MONTH AND SUMS
001700* THE GRAND TOTAL.
001800******************************************************************
001900* LINKAGE:
002000*      PARAMETERS:
002100*        1: RWD-TRAN-TABLE  (PASSED, NOT CHANGED)
002200*        2: RWD-SUMMARY-AREA (PASSED WITH CRS-CUST-ID/CRS-CUST-
002300*           NAME ALREADY SET BY THE CALLER; RETURNED WITH THE
002400*           MONTHLY TABLE, MONTHLY COUNT AND TOTAL POINTS FILLED
002500*           IN)
002600******************************************************************
002700* CHANGED BY:
002800* 1998-11-05  PB   VRS001  ORIGINAL SUBROUTINE, ADAPTED FROM THE
002900*                          CUSTOMER-BALANCE-STATS SUBROUTINE
003000*                          PATTERN USED BY RWD1000'S ANCESTOR
003100* 1999-01-12  PB   VRS002  FIXED MONTH COMPARE - WAS COMPARING
003200*                          MR-YEAR ONLY, JAN 1999 WAS MERGING
003300*                          WITH JAN 1998
003400* 2002-09-30  RDM  VRS003  ADDED 300-SORT-MONTHLY-TABLE - TRAN
003500*                          FILE IS NO LONGER GUARANTEED IN DATE
003600*                          ORDER SINCE THE EXTRACT WAS CHANGED
003700*                          TO MULTI-THREAD OFF DB2
003800* 2008-03-04  KT   VRS004  Y2K FOLLOW-UP - MR-YEAR HELD 9(04)
003900*                          ALL ALONG, NO CENTURY WINDOW NEEDED
004000* 2013-07-19  JFS  VRS005  RAISED CRS-MONTH-ENTRY FROM 36 TO 60
004100*                          OCCURRENCES - FIVE-YEAR LOOKBACK RUN
004200*                          WAS TRUNCATING HIGH-VOLUME CUSTOMERS
004250* 2014-03-04  JFS  VRS006  ADDED DIGITS-CLASS SANITY CHECK ON
004260*                          THE INCOMING CUSTOMER ID AFTER A BAD
004270*                          LINKAGE CALL FROM A TEST COPY OF
004280*                          RWD1000 CORRUPTED THE SUMMARY FILE
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. RWD2000.
004600 AUTHOR. R MCKENNA.
004700 INSTALLATION. RETAIL SYSTEMS - CARD SERVICES.
004800 DATE-WRITTEN. 1998-11-05.
004900 DATE-COMPILED.
005000 SECURITY. NONE.
005100 ENVIRONMENT DIVISION.
005110 CONFIGURATION SECTION.
005120 SPECIAL-NAMES.
005130     CLASS WS-NUMERIC-DIGITS-CLASS IS "0" THRU "9".
005200 INPUT-OUTPUT SECTION.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600 01  WS-FIELDS.
005700     05  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
005710     05  WS-PROGRAM-STATUS-CD REDEFINES WS-PROGRAM-STATUS
005720                                 PIC X(02).
005800     05  WS-MONTH-FOUND-SW           PIC X      VALUE 'N'.
005900         88  WS-MONTH-FOUND                 VALUE 'Y'.
006000     05  WS-SWAP-SW                  PIC X      VALUE 'N'.
006100         88  WS-TABLE-SWAPPED                VALUE 'Y'.
006110     05  FILLER                      PIC X(04).
006200*
006300 01  WS-SORT-FIELDS.
006400     05  WS-SORT-PASS                PIC S9(03) COMP-3 VALUE +0.
006500     05  WS-SAVE-ENTRY.
006600         10  WS-SAVE-YEAR             PIC 9(04).
006700         10  WS-SAVE-MONTH-NUM        PIC 99.
006800         10  WS-SAVE-MONTH-NAME       PIC X(09).
006810         10  WS-SAVE-MONTH-ABBR REDEFINES WS-SAVE-MONTH-NAME
006820                                 PIC X(03).
006900         10  WS-SAVE-POINTS           PIC 9(09).
006910     05  WS-SAVE-KEY REDEFINES WS-SAVE-ENTRY
006920                                 PIC 9(06).
007000     05  FILLER                      PIC X(04).
007100******************************************************************
007200 LINKAGE SECTION.
007300*
007400 COPY RWDMREC.
007500******************************************************************
007600 PROCEDURE DIVISION USING RWD-TRAN-TABLE, RWD-SUMMARY-AREA.
007700*
007800 000-MAIN.
007810     IF CRS-CUST-ID IS NOT WS-NUMERIC-DIGITS-CLASS
007820         DISPLAY 'RWD2000 WARNING - CRS-CUST-ID NOT ALL DIGITS'
007830         GOBACK.
007900     MOVE 'SUMMARIZING CUSTOMER' TO WS-PROGRAM-STATUS.
007910     DISPLAY 'RWD2000 STATUS CODE ' WS-PROGRAM-STATUS-CD
007920         ' FOR CUSTOMER ' CRS-CUST-ID.
008000     MOVE ZERO TO CRS-MONTHLY-COUNT.
008100     MOVE ZERO TO CRS-TOTAL-POINTS.
008200     PERFORM 100-ACCUMULATE-TRANSACTIONS
008300         VARYING TT-IDX FROM 1 BY 1
008400         UNTIL TT-IDX > TT-COUNT.
008500     IF CRS-MONTHLY-COUNT > 1
008600         PERFORM 300-SORT-MONTHLY-TABLE.
008700     MOVE 'SUMMARY COMPLETE' TO WS-PROGRAM-STATUS.
008800     GOBACK.
008900*
009000 100-ACCUMULATE-TRANSACTIONS.
009100     IF TT-CUST-ID (TT-IDX) = CRS-CUST-ID
009200             AND TT-IS-VALID (TT-IDX)
009300         PERFORM 200-FIND-OR-ADD-MONTH
009400         ADD TT-POINTS (TT-IDX) TO CRS-TOTAL-POINTS
009500     END-IF.
009600*
009700 200-FIND-OR-ADD-MONTH.
009800     MOVE 'N' TO WS-MONTH-FOUND-SW.
009900     PERFORM 210-SEARCH-MONTH-ENTRY
010000         VARYING CRS-IDX FROM 1 BY 1
010100         UNTIL CRS-IDX > CRS-MONTHLY-COUNT
010200         OR WS-MONTH-FOUND.
010300     IF NOT WS-MONTH-FOUND
010400         ADD 1 TO CRS-MONTHLY-COUNT
010500         SET CRS-IDX TO CRS-MONTHLY-COUNT
010600         MOVE TT-YEAR (TT-IDX)      TO MR-YEAR (CRS-IDX)
010700         MOVE TT-MONTH-NUM (TT-IDX) TO MR-MONTH-NUM (CRS-IDX)
010800         MOVE ZERO                  TO MR-POINTS (CRS-IDX)
010900         PERFORM 250-SET-MONTH-NAME
011000     END-IF.
011100     ADD TT-POINTS (TT-IDX) TO MR-POINTS (CRS-IDX).
011200*
011300 210-SEARCH-MONTH-ENTRY.
011400*    THE ENCLOSING PERFORM VARYING BUMPS CRS-IDX BY 1 AFTER THIS
011500*    PARAGRAPH RETURNS, EVEN ON A MATCH, SO WE BACK IT UP BY 1
011600*    HERE - THAT WAY CRS-IDX STILL POINTS AT THE MATCHED ENTRY
011700*    WHEN 200-FIND-OR-ADD-MONTH RESUMES.
011800     IF MR-YEAR (CRS-IDX)      = TT-YEAR (TT-IDX)
011900       AND MR-MONTH-NUM (CRS-IDX) = TT-MONTH-NUM (TT-IDX)
012000         SET WS-MONTH-FOUND TO TRUE
012100         SET CRS-IDX DOWN BY 1.
012110*
012120 250-SET-MONTH-NAME.
012130     EVALUATE MR-MONTH-NUM (CRS-IDX)
012140         WHEN 01  MOVE 'JANUARY  ' TO MR-MONTH-NAME (CRS-IDX)
012150         WHEN 02  MOVE 'FEBRUARY ' TO MR-MONTH-NAME (CRS-IDX)
012160         WHEN 03  MOVE 'MARCH    ' TO MR-MONTH-NAME (CRS-IDX)
012170         WHEN 04  MOVE 'APRIL    ' TO MR-MONTH-NAME (CRS-IDX)
012180         WHEN 05  MOVE 'MAY      ' TO MR-MONTH-NAME (CRS-IDX)
012190         WHEN 06  MOVE 'JUNE     ' TO MR-MONTH-NAME (CRS-IDX)
012200         WHEN 07  MOVE 'JULY     ' TO MR-MONTH-NAME (CRS-IDX)
012210         WHEN 08  MOVE 'AUGUST   ' TO MR-MONTH-NAME (CRS-IDX)
012220         WHEN 09  MOVE 'SEPTEMBER' TO MR-MONTH-NAME (CRS-IDX)
012230         WHEN 10  MOVE 'OCTOBER  ' TO MR-MONTH-NAME (CRS-IDX)
012240         WHEN 11  MOVE 'NOVEMBER ' TO MR-MONTH-NAME (CRS-IDX)
012250         WHEN 12  MOVE 'DECEMBER ' TO MR-MONTH-NAME (CRS-IDX)
012260     END-EVALUATE.
012270*
013500 300-SORT-MONTHLY-TABLE.
013600*    CHRONOLOGICAL BUBBLE SORT - CRS-MONTHLY-COUNT NEVER EXCEEDS
013700*    60 ENTRIES SO A SIMPLE IN-PLACE SORT IS CHEAPER THAN A
013800*    SORT VERB FOR A TABLE THIS SMALL.
013810     MOVE +0 TO WS-SORT-PASS.
013900     MOVE 'Y' TO WS-SWAP-SW.
014000     PERFORM 310-SORT-ONE-PASS
014100         UNTIL NOT WS-TABLE-SWAPPED.
014150     MOVE 'SORT PASSES COMPLETE' TO WS-PROGRAM-STATUS.
014200*
014300 310-SORT-ONE-PASS.
014310     ADD +1 TO WS-SORT-PASS.
014400     MOVE 'N' TO WS-SWAP-SW.
014500     PERFORM 320-SORT-COMPARE-PAIR
014600         VARYING CRS-IDX FROM 1 BY 1
014700         UNTIL CRS-IDX > CRS-MONTHLY-COUNT - 1.
014800*
014900 320-SORT-COMPARE-PAIR.
015000     IF MR-YEAR (CRS-IDX) > MR-YEAR (CRS-IDX + 1)
015100       OR ( MR-YEAR (CRS-IDX) = MR-YEAR (CRS-IDX + 1)
015200            AND MR-MONTH-NUM (CRS-IDX) >
015300                 MR-MONTH-NUM (CRS-IDX + 1) )
015400         PERFORM 330-SWAP-ENTRIES
015500         SET WS-TABLE-SWAPPED TO TRUE.
015600*
015700 330-SWAP-ENTRIES.
015800     MOVE MR-YEAR (CRS-IDX)       TO WS-SAVE-YEAR.
015900     MOVE MR-MONTH-NUM (CRS-IDX)  TO WS-SAVE-MONTH-NUM.
016000     MOVE MR-MONTH-NAME (CRS-IDX) TO WS-SAVE-MONTH-NAME.
016100     MOVE MR-POINTS (CRS-IDX)     TO WS-SAVE-POINTS.
016150*    WS-SAVE-KEY/WS-SAVE-MONTH-ABBR ARE JUST REDEFINED VIEWS OF
016160*    THE MOVES ABOVE - LOGGED HERE SO A SWAP TRACE CAN BE TURNED
016170*    ON WITHOUT ADDING NEW FIELDS IF SOMETHING LOOKS OUT OF ORDER.
016180     DISPLAY 'RWD2000 SWAP KEY ' WS-SAVE-KEY ' '
016190         WS-SAVE-MONTH-ABBR.
016200*
016300     MOVE MR-YEAR (CRS-IDX + 1)       TO MR-YEAR (CRS-IDX).
016400     MOVE MR-MONTH-NUM (CRS-IDX + 1)  TO MR-MONTH-NUM (CRS-IDX).
016500     MOVE MR-MONTH-NAME (CRS-IDX + 1) TO MR-MONTH-NAME (CRS-IDX).
016600     MOVE MR-POINTS (CRS-IDX + 1)     TO MR-POINTS (CRS-IDX).
016700*
016800     MOVE WS-SAVE-YEAR       TO MR-YEAR (CRS-IDX + 1).
016900     MOVE WS-SAVE-MONTH-NUM  TO MR-MONTH-NUM (CRS-IDX + 1).
017000     MOVE WS-SAVE-MONTH-NAME TO MR-MONTH-NAME (CRS-IDX + 1).
017100     MOVE WS-SAVE-POINTS     TO MR-POINTS (CRS-IDX + 1).
017200*
017300* END OF PROGRAM RWD2000
