000100******************************************************************
000200*    RWDCUST  -  CUSTOMER MASTER RECORD                          *
000300*    FIXED 60-BYTE RECORD (49 BYTES OF DATA, 11 BYTES PADDED FOR *
000310*    FUTURE GROWTH PER VRS002) READ BY THE REWARD BATCH (RWD1000)*
000320*    AND PASSED TO THE SUMMARY SUBROUTINE (RWD2000) VIA LINKAGE. *
000500******************************************************************
000600*    CHANGED BY:                                                *
000700*    1998-11-03  PB   VRS001  ORIGINAL LAYOUT FOR REWARD BATCH   *
000800*    2004-02-17  RDM  VRS002  PADDED RECORD FOR FUTURE GROWTH    *
000900******************************************************************
001000 01  RWD-CUSTOMER-RECORD.
001100     05  CUST-ID                     PIC 9(09).
001200     05  CUST-NAME                   PIC X(40).
001300     05  FILLER                      PIC X(11).
