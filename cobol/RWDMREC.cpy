000100******************************************************************
000200*    RWDMREC  -  IN-MEMORY TRANSACTION TABLE AND MONTHLY         *
000300*    REWARD SUMMARY AREA, SHARED BETWEEN RWD1000 AND ITS         *
000400*    SUMMARY SUBROUTINE RWD2000.                                 *
000500*                                                                *
000600*    RWD-TRAN-TABLE IS LOADED ONCE BY RWD1000 FROM TRANFILE AND  *
000700*    PASSED TO RWD2000 BY REFERENCE - IT IS NOT A PHYSICAL KEYED *
000800*    FILE SO EACH CUSTOMER'S TRANSACTIONS ARE FOUND BY TABLE     *
000900*    LOOKUP (PERFORM VARYING / SEARCH), NOT BY A READ KEY.       *
001000*                                                                *
001100*    RWD-SUMMARY-AREA IS BUILT BY RWD2000, ONE MONTH PER TABLE   *
001200*    ENTRY, AND HANDED BACK TO RWD1000 TO FORMAT THE OUTPUT      *
001300*    LINES ON REWRPT.                                            *
001400******************************************************************
001500*    CHANGED BY:                                                *
001600*    1998-11-03  PB   VRS001  ORIGINAL TABLE LAYOUTS             *
001700*    2002-09-30  RDM  VRS002  RAISED MAX-TRANSACTIONS 1000->2000 *
001800*                             FOR HOLIDAY VOLUME                 *
001900******************************************************************
002000 01  RWD-TRAN-TABLE.
002100     05  TT-COUNT                    PIC 9(05) COMP-3 VALUE ZERO.
002200     05  TT-ENTRY OCCURS 2000 TIMES
002300                 INDEXED BY TT-IDX.
002400         10  TT-CUST-ID              PIC 9(09).
002500         10  TT-YEAR                 PIC 9(04).
002600         10  TT-MONTH-NUM            PIC 99.
002700         10  TT-POINTS               PIC 9(09).
002800         10  TT-VALID-SW             PIC X.
002900             88  TT-IS-VALID             VALUE 'Y'.
003000             88  TT-IS-REJECTED          VALUE 'N'.
003100         10  FILLER                  PIC X(04).
003200*
003300 01  RWD-SUMMARY-AREA.
003400     05  CRS-CUST-ID                 PIC 9(09).
003500     05  CRS-CUST-NAME               PIC X(40).
003600     05  CRS-MONTHLY-COUNT           PIC 9(03) COMP-3 VALUE ZERO.
003700     05  CRS-TOTAL-POINTS            PIC 9(09) VALUE ZERO.
003800     05  CRS-MONTH-ENTRY OCCURS 60 TIMES
003900                 INDEXED BY CRS-IDX.
004000         10  MR-YEAR                 PIC 9(04).
004100         10  MR-MONTH-NUM            PIC 99.
004200         10  MR-MONTH-NAME           PIC X(09).
004300         10  MR-POINTS               PIC 9(09).
004400         10  FILLER                  PIC X(04).
