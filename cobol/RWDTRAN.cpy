000100******************************************************************
000200*    RWDTRAN  -  TRANSACTION RECORD                              *
000300*    READ SEQUENTIALLY AND LOADED INTO THE RWD-TRAN-TABLE IN     *
000400*    RWD1000 WORKING-STORAGE (RWDMREC) SINCE TRANFILE HAS NO     *
000500*    INDEX ON THE CUSTOMER-ID FOREIGN KEY.                       *
000600******************************************************************
000700*    CHANGED BY:                                                *
000800*    1998-11-03  PB   VRS001  ORIGINAL LAYOUT FOR REWARD BATCH   *
000900*    2001-06-22  PB   VRS002  ADDED SIGN TO TXN-AMOUNT, WAS      *
001000*                             UNSIGNED - NEGATIVE TEST DEPOSITS  *
001100*                             WERE TRUNCATING TO POSITIVE        *
001200******************************************************************
001300 01  RWD-TRANSACTION-RECORD.
001400     05  TXN-ID                      PIC 9(09).
001500     05  TXN-CUST-ID                 PIC 9(09).
001600     05  TXN-AMOUNT                  PIC S9(07)V99.
001700     05  TXN-DATE.
001800         10  TXN-DATE-CCYY           PIC 9(04).
001900         10  TXN-DATE-MM             PIC 9(02).
002000         10  TXN-DATE-DD             PIC 9(02).
002100     05  TXN-DATE-R REDEFINES TXN-DATE.
002200         10  TXN-DATE-NUM            PIC 9(08).
002300     05  FILLER                      PIC X(05).
