000100******************************************************************
000200* PROGRAM    : RWD1000
000300*              SAMPLE PROGRAM FOR THE ENTERPRISE COBOL COMPILER
000400*
000500* AUTHOR     : P. BRENNAN
000600*              RETAIL SYSTEMS - CARD SERVICES
000700*
000800* READS THE CUSTOMER MASTER AND THE DAY'S TRANSACTION EXTRACT
000900* AND WRITES THE MONTHLY REWARD-POINT SUMMARY REPORT.
001000*
001100* PROCESSING IS CONTROLLED BY AN OPTIONAL JCL PARM - IF A
001200* CUSTOMER ID IS SUPPLIED THE RUN IS RESTRICTED TO THAT ONE
001300* CUSTOMER; OTHERWISE EVERY CUSTOMER ON CUSTMAST IS SUMMARIZED.
001400*
001500* THIS PROGRAM IS THE NIGHTLY REWARD-POSTING JOB FOR THE
001600* RETAIL LOYALTY PROGRAM - RWDNITE STEP 020 IN THE PRODUCTION
001700* SCHEDULE.
001800******************************************************************
001900* JCL PARM (OPTIONAL):
002000*      POSITIONS 1-9   CUSTOMER ID TO RESTRICT THE RUN TO
002100*                      (OMIT THE PARM, OR PASS ALL ZEROS OR
002200*                      BLANKS, TO SUMMARIZE EVERY CUSTOMER)
002300******************************************************************
002400* CHANGED BY:
002500* 1998-11-03  PB   VRS001  ORIGINAL PROGRAM
002600* 1998-11-05  PB   VRS002  ADDED CALL TO RWD2000 FOR THE
002700*                          MONTHLY ACCUMULATION - WAS INLINE,
002800*                          SPLIT OUT SO CICS COULD EVENTUALLY
002900*                          CALL THE SAME SUBROUTINE ON-LINE
003000* 1999-01-12  PB   VRS003  REJECTED-TRANSACTION COUNT WAS NOT
003100*                          PRINTING ON THE TOTALS LINE
003200* 2001-06-22  PB   VRS004  TXN-AMOUNT VALIDATION NOW REJECTS
003300*                          ZERO AS WELL AS NEGATIVE - AUDIT
003400*                          FINDING 01-047
003500* 2002-09-30  RDM  VRS005  RAISED MAX-TRANSACTIONS 1000->2000,
003600*                          SEE RWDMREC CHANGE LOG
003700* 2004-02-17  RDM  VRS006  ADDED SINGLE-CUSTOMER PARM FOR
003800*                          HELP-DESK RERUNS (REQUEST 2004-0091)
003900* 1998-12-01  PB   VRS999  Y2K REVIEW - ALL DATE FIELDS ALREADY
004000*                          CCYY, NO CENTURY WINDOW LOGIC NEEDED
004100* 2013-07-19  JFS  VRS007  RAISED CRS-MONTH-ENTRY TO 60, SEE
004200*                          RWDMREC CHANGE LOG
004250* 2014-03-04  JFS  VRS008  ADDED UPSI-0 TRACE SWITCH SO OPS CAN
004260*                          TURN ON TRAN/CUST TRACING AT THE JES
004270*                          CARD WITHOUT A RECOMPILE
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. RWD1000.
004600 AUTHOR. P BRENNAN.
004700 INSTALLATION. RETAIL SYSTEMS - CARD SERVICES.
004800 DATE-WRITTEN. 1998-11-03.
004900 DATE-COMPILED.
005000 SECURITY. NONE.
005100******************************************************************
005150 ENVIRONMENT DIVISION.
005160 CONFIGURATION SECTION.
005170 SPECIAL-NAMES.
005180     C01 IS TOP-OF-FORM
005190     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-REQUESTED.
005200 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600     SELECT CUSTMAST ASSIGN TO CUSTMAST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS IS WS-CUSTMAST-STATUS.
006000*
006100     SELECT TRANFILE ASSIGN TO TRANFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS IS WS-TRANFILE-STATUS.
006500*
006600     SELECT REWRPT ASSIGN TO REWRPT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-REWRPT-STATUS.
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  CUSTMAST
007400     RECORDING MODE IS F.
007500 COPY RWDCUST.
007600*
007700 FD  TRANFILE
007800     RECORDING MODE IS F.
007900 COPY RWDTRAN.
008000*
008100 FD  REWRPT
008200     RECORDING MODE IS F.
008300 01  REWRPT-RECORD                   PIC X(80).
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600*
008700 01  WS-FIELDS.
008800     05  WS-CUSTMAST-STATUS          PIC X(02) VALUE SPACES.
008900     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
009000     05  WS-REWRPT-STATUS            PIC X(02) VALUE SPACES.
009100     05  CUSTMAST-EOF-SWITCH         PIC X     VALUE 'N'.
009200         88  CUSTMAST-EOF                 VALUE 'Y'.
009300     05  WS-TRANFILE-EOF-SWITCH      PIC X     VALUE 'N'.
009400         88  WS-TRANFILE-EOF              VALUE 'Y'.
009500     05  WS-TRAN-VALID-SW            PIC X     VALUE 'Y'.
009600         88  WS-TRAN-VALID                VALUE 'Y'.
009700         88  WS-TRAN-INVALID              VALUE 'N'.
009800     05  WS-PARM-CUST-FOUND-SW       PIC X     VALUE 'N'.
009900         88  WS-PARM-CUST-FOUND           VALUE 'Y'.
010000     05  FILLER                      PIC X(04).
010100*
010200 01  WS-COUNTS.
010300     05  WS-TRAN-LOADED-COUNT        PIC 9(07) COMP-3 VALUE ZERO.
010400     05  WS-TRAN-REJECT-COUNT        PIC 9(05) COMP-3 VALUE ZERO.
010500     05  WS-CUSTOMERS-PROCESSED      PIC 9(07) COMP-3 VALUE ZERO.
010600     05  WS-GRAND-TOTAL-POINTS       PIC 9(11) COMP-3 VALUE ZERO.
010700     05  WS-DOLLARS                  PIC 9(07)        VALUE ZERO.
010800     05  FILLER                      PIC X(04).
010900*
011000 01  WS-DATE-AND-TIME.
011100     05  WS-RUN-DATE.
011200         10  WS-RUN-YY               PIC 99.
011300         10  WS-RUN-MM               PIC 99.
011400         10  WS-RUN-DD               PIC 99.
011410     05  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
011420                                 PIC 9(06).
011500     05  WS-RUN-TIME.
011600         10  WS-RUN-HH               PIC 99.
011700         10  WS-RUN-MIN              PIC 99.
011800         10  WS-RUN-SS               PIC 99.
011900         10  WS-RUN-HSEC             PIC 99.
011910     05  WS-RUN-TIME-NUM REDEFINES WS-RUN-TIME
011920                                 PIC 9(08).
011930     05  FILLER                      PIC X(04).
012000*
012100******************************************************************
012200*        REPORT LINES FOR REWRPT - WRITTEN WITH WRITE ... FROM,
012300*        THE WAY RPTP1000/SAMII1 BUILD A WORKING-STORAGE LINE
012400*        LAYOUT AND WRITE THE REPORT RECORD FROM IT.
012500******************************************************************
012600 01  RS-HEADER-LINE.
012700     05  RS-HDR-REC-TYPE             PIC X     VALUE 'H'.
012800     05  FILLER                      PIC X     VALUE SPACE.
012900     05  RS-HDR-CUST-ID              PIC 9(09).
013000     05  FILLER                      PIC X     VALUE SPACE.
013100     05  RS-HDR-CUST-NAME            PIC X(40).
013200     05  FILLER                      PIC X     VALUE SPACE.
013300     05  RS-HDR-TOTAL-POINTS         PIC ZZZZZZZZ9.
013400     05  FILLER                      PIC X(18) VALUE SPACES.
013500*
013600 01  RS-DETAIL-LINE.
013700     05  RS-DTL-REC-TYPE             PIC X     VALUE 'D'.
013800     05  FILLER                      PIC X     VALUE SPACE.
013900     05  RS-DTL-CUST-ID              PIC 9(09).
014000     05  FILLER                      PIC X     VALUE SPACE.
014100     05  RS-DTL-YEAR                 PIC 9(04).
014200     05  FILLER                      PIC X     VALUE SPACE.
014300     05  RS-DTL-MONTH-NAME           PIC X(09).
014400     05  FILLER                      PIC X     VALUE SPACE.
014500     05  RS-DTL-POINTS               PIC ZZZZZZZZ9.
014600     05  FILLER                      PIC X(44) VALUE SPACES.
014700*
014800 01  RS-TOTALS-LINE.
014900     05  RS-TOT-REC-TYPE             PIC X     VALUE 'T'.
015000     05  FILLER                      PIC X     VALUE SPACE.
015100     05  RS-TOT-CUSTOMERS            PIC ZZZZZZZZ9.
015200     05  FILLER                      PIC X     VALUE SPACE.
015300     05  RS-TOT-REJECTED             PIC ZZZZZZZZ9.
015400     05  FILLER                      PIC X     VALUE SPACE.
015500     05  RS-TOT-GRAND-POINTS         PIC ZZZZZZZZZZ9.
015600     05  FILLER                      PIC X(47) VALUE SPACES.
015700*
015800 COPY RWDMREC.
015900******************************************************************
016000 LINKAGE SECTION.
016100*
016200 01  RWD-PARM-AREA.
016210*    NO FILLER HERE - THE JCL PARM STRING SUPPLIES EXACTLY
016220*    PARM-LENGTH PLUS THE CUSTOMER ID AND NOTHING MORE, SO
016230*    PADDING PAST IT WOULD REFERENCE STORAGE MVS NEVER GAVE US.
016300     05  RWD-PARM-LENGTH             PIC 9(02).
016400     05  RWD-PARM-CUST-ID            PIC 9(09).
016500******************************************************************
016600 PROCEDURE DIVISION USING RWD-PARM-AREA.
016700*
016800 000-MAIN.
016900     ACCEPT WS-RUN-DATE FROM DATE.
017000     ACCEPT WS-RUN-TIME FROM TIME.
017100     DISPLAY 'RWD1000 STARTED ' WS-RUN-MM '/' WS-RUN-DD '/'
017200         WS-RUN-YY ' ' WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS.
017210     DISPLAY 'RWD1000 RUN-ID ' WS-RUN-DATE-NUM '-'
017220         WS-RUN-TIME-NUM.
017230     IF WS-DEBUG-TRACE-REQUESTED
017240         DISPLAY 'RWD1000 UPSI-0 ON - TRAN/CUST TRACE ACTIVE'.
017300*
017400     PERFORM 900-OPEN-FILES.
017500     PERFORM 100-LOAD-TRANSACTIONS THROUGH 100-EXIT
017600         UNTIL WS-TRANFILE-EOF.
017700     DISPLAY 'RWD1000 TRANSACTIONS LOADED - ' WS-TRAN-LOADED-COUNT
017800         ' REJECTED - ' WS-TRAN-REJECT-COUNT.
017900*
018000     PERFORM 200-PROCESS-CUSTOMERS THROUGH 200-EXIT
018100         UNTIL CUSTMAST-EOF.
018200     PERFORM 230-CHECK-PARM-CUST-FOUND.
018300*
018400     PERFORM 600-WRITE-RUN-TOTALS.
018500     PERFORM 950-CLOSE-FILES.
018600     DISPLAY 'RWD1000 ENDED - CUSTOMERS PROCESSED - '
018700         WS-CUSTOMERS-PROCESSED.
018800     STOP RUN.
018900*
019000 100-LOAD-TRANSACTIONS.
019100     PERFORM 700-READ-TRANSACTION-FILE.
019200     IF WS-TRANFILE-EOF
019300         GO TO 100-EXIT.
019400     PERFORM 120-VALIDATE-TRANSACTION.
019410     IF WS-TRAN-INVALID
019500         PERFORM 140-REPORT-REJECTED-TRAN
019600         GO TO 100-EXIT.
019700     PERFORM 130-ADD-TRANSACTION-TO-TABLE.
019800 100-EXIT.
019810     EXIT.
019900*
020000 120-VALIDATE-TRANSACTION.
020100     SET WS-TRAN-VALID TO TRUE.
020200     IF TXN-AMOUNT NOT > ZERO
020300         SET WS-TRAN-INVALID TO TRUE
020400     END-IF.
020500     IF TXN-DATE-CCYY = ZERO
020600         SET WS-TRAN-INVALID TO TRUE
020700     END-IF.
020800*
020900 130-ADD-TRANSACTION-TO-TABLE.
021000     ADD 1 TO TT-COUNT.
021100     ADD 1 TO WS-TRAN-LOADED-COUNT.
021200     SET TT-IDX TO TT-COUNT.
021300     MOVE TXN-CUST-ID      TO TT-CUST-ID (TT-IDX).
021400     MOVE TXN-DATE-CCYY    TO TT-YEAR (TT-IDX).
021500     MOVE TXN-DATE-MM      TO TT-MONTH-NUM (TT-IDX).
021600     SET TT-IS-VALID (TT-IDX) TO TRUE.
021700     PERFORM 150-CALCULATE-POINTS.
021800*
021900 140-REPORT-REJECTED-TRAN.
022000     ADD 1 TO WS-TRAN-REJECT-COUNT.
022100     DISPLAY 'RWD1000 - REJECTED TXN ' TXN-ID
022200         ' CUST ' TXN-CUST-ID ' - AMOUNT OR DATE INVALID'.
022300*
022400******************************************************************
022500*    150-CALCULATE-POINTS IMPLEMENTS THE TIERED POINTS FORMULA.
022600*    CENTS ARE TRUNCATED, NOT ROUNDED - TXN-AMOUNT HAS TWO
022700*    DECIMAL PLACES, WS-DOLLARS HAS NONE, SO THE PLAIN MOVE
022800*    DROPS THE CENTS WITHOUT A ROUNDED CLAUSE.
022900*        DOLLARS  > 100  POINTS = (DOLLARS - 100) * 2 + 50
023000*        DOLLARS  >  50  POINTS = DOLLARS - 50
023100*        DOLLARS <=  50  POINTS = 0
023200******************************************************************
023300 150-CALCULATE-POINTS.
023400     MOVE TXN-AMOUNT TO WS-DOLLARS.
023500     IF WS-DOLLARS > 100
023600         COMPUTE TT-POINTS (TT-IDX) = (WS-DOLLARS - 100) * 2 + 50
023700     ELSE
023800         IF WS-DOLLARS > 50
023900             COMPUTE TT-POINTS (TT-IDX) = WS-DOLLARS - 50
024000         ELSE
024100             MOVE ZERO TO TT-POINTS (TT-IDX)
024200         END-IF
024300     END-IF.
024400*
024500 200-PROCESS-CUSTOMERS.
024600     PERFORM 210-READ-CUSTOMER-RECORD.
024700     IF CUSTMAST-EOF
024800         GO TO 200-EXIT.
024900     IF RWD-PARM-LENGTH NOT = ZERO AND RWD-PARM-CUST-ID NOT = ZERO
025000             AND RWD-PARM-CUST-ID NOT = CUST-ID
025100         GO TO 200-EXIT.
025200     PERFORM 220-PROCESS-ONE-CUSTOMER.
025300     IF RWD-PARM-LENGTH NOT = ZERO AND RWD-PARM-CUST-ID NOT = ZERO
025400         SET WS-PARM-CUST-FOUND TO TRUE.
025500 200-EXIT.
025600     EXIT.
026500*
026600 210-READ-CUSTOMER-RECORD.
026700     READ CUSTMAST
026800         AT END MOVE 'Y' TO CUSTMAST-EOF-SWITCH.
026900     IF NOT CUSTMAST-EOF
027000         IF WS-CUSTMAST-STATUS NOT = '00'
027100             DISPLAY 'RWD1000 - CUSTMAST READ ERROR, STATUS '
027200                 WS-CUSTMAST-STATUS
027300             MOVE 'Y' TO CUSTMAST-EOF-SWITCH
027400         END-IF
027500     END-IF.
027600*
027700 220-PROCESS-ONE-CUSTOMER.
027800     MOVE CUST-ID            TO CRS-CUST-ID.
027900     MOVE CUST-NAME          TO CRS-CUST-NAME.
028000     CALL 'RWD2000' USING RWD-TRAN-TABLE, RWD-SUMMARY-AREA.
028100     PERFORM 400-WRITE-HEADER-LINE.
028200     PERFORM 450-WRITE-MONTH-LINE
028300         VARYING CRS-IDX FROM 1 BY 1
028400         UNTIL CRS-IDX > CRS-MONTHLY-COUNT.
028500     ADD 1 TO WS-CUSTOMERS-PROCESSED.
028600     ADD CRS-TOTAL-POINTS TO WS-GRAND-TOTAL-POINTS.
028700*
028800 230-CHECK-PARM-CUST-FOUND.
028900     IF RWD-PARM-LENGTH NOT = ZERO
029000             AND RWD-PARM-CUST-ID NOT = ZERO
029100             AND NOT WS-PARM-CUST-FOUND
029200         DISPLAY 'RWD1000 - CUSTOMER NOT FOUND, ID '
029300             RWD-PARM-CUST-ID
029400         MOVE 16 TO RETURN-CODE
029500     END-IF.
029600*
029700 400-WRITE-HEADER-LINE.
029800     MOVE CRS-CUST-ID        TO RS-HDR-CUST-ID.
029900     MOVE CRS-CUST-NAME      TO RS-HDR-CUST-NAME.
030000     MOVE CRS-TOTAL-POINTS   TO RS-HDR-TOTAL-POINTS.
030200     WRITE REWRPT-RECORD FROM RS-HEADER-LINE.
030300*
030400 450-WRITE-MONTH-LINE.
030500     MOVE CRS-CUST-ID               TO RS-DTL-CUST-ID.
030600     MOVE MR-YEAR (CRS-IDX)         TO RS-DTL-YEAR.
030700     MOVE MR-MONTH-NAME (CRS-IDX)   TO RS-DTL-MONTH-NAME.
030800     MOVE MR-POINTS (CRS-IDX)       TO RS-DTL-POINTS.
031000     WRITE REWRPT-RECORD FROM RS-DETAIL-LINE.
031100*
031200 600-WRITE-RUN-TOTALS.
031300     MOVE WS-CUSTOMERS-PROCESSED TO RS-TOT-CUSTOMERS.
031400     MOVE WS-TRAN-REJECT-COUNT   TO RS-TOT-REJECTED.
031500     MOVE WS-GRAND-TOTAL-POINTS  TO RS-TOT-GRAND-POINTS.
031700     WRITE REWRPT-RECORD FROM RS-TOTALS-LINE.
031800*
031900 700-READ-TRANSACTION-FILE.
032000     READ TRANFILE
032100         AT END MOVE 'Y' TO WS-TRANFILE-EOF-SWITCH.
032200     IF NOT WS-TRANFILE-EOF
032300         IF WS-TRANFILE-STATUS NOT = '00'
032400             DISPLAY 'RWD1000 - TRANFILE READ ERROR, STATUS '
032500                 WS-TRANFILE-STATUS
032600             MOVE 'Y' TO WS-TRANFILE-EOF-SWITCH
032700         END-IF
032800     END-IF.
032900*
033000 900-OPEN-FILES.
033100     OPEN INPUT  CUSTMAST
033200          INPUT  TRANFILE
033300          OUTPUT REWRPT.
033400     IF WS-CUSTMAST-STATUS NOT = '00'
033500         DISPLAY 'RWD1000 - ERROR OPENING CUSTMAST, STATUS '
033600             WS-CUSTMAST-STATUS
033700         MOVE 16 TO RETURN-CODE
033800         MOVE 'Y' TO CUSTMAST-EOF-SWITCH
033900         MOVE 'Y' TO WS-TRANFILE-EOF-SWITCH
034000     END-IF.
034100     IF WS-TRANFILE-STATUS NOT = '00'
034200         DISPLAY 'RWD1000 - ERROR OPENING TRANFILE, STATUS '
034300             WS-TRANFILE-STATUS
034400         MOVE 16 TO RETURN-CODE
034500         MOVE 'Y' TO CUSTMAST-EOF-SWITCH
034600         MOVE 'Y' TO WS-TRANFILE-EOF-SWITCH
034700     END-IF.
034800     IF WS-REWRPT-STATUS NOT = '00'
034900         DISPLAY 'RWD1000 - ERROR OPENING REWRPT, STATUS '
035000             WS-REWRPT-STATUS
035100         MOVE 16 TO RETURN-CODE
035200         MOVE 'Y' TO CUSTMAST-EOF-SWITCH
035300         MOVE 'Y' TO WS-TRANFILE-EOF-SWITCH
035400     END-IF.
035500*
035600 950-CLOSE-FILES.
035700     CLOSE CUSTMAST
035800           TRANFILE
035900           REWRPT.
036000*
036100* END OF PROGRAM RWD1000
